000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRDMP1.
000300 AUTHOR.        R. HAENEL.
000400 INSTALLATION.  MERIDIAN DATA SERVICES - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900* MERIDIAN DATA SERVICES - BATCH SYSTEMS                         *
001000*****************************************************************
001100* PROGRAM :  USRDMP1
001200*
001300* PURPOSE :  NIGHTLY USER-DATA EXPORT.  READS THE USER-MASTER
001400*            EXTRACT (USER-FILE) TOGETHER WITH THE ORDER AND
001500*            ADDRESS EXTRACTS (ORDER-FILE, ADDRESS-FILE), ALL
001600*            THREE PRESORTED ASCENDING ON RET-UNIQUE-ID BY THE
001700*            UPSTREAM UNLOAD JOB, AND PRODUCES ONE FLAT COMMA-
001800*            DELIMITED RECORD PER USER ON EXPORT-FILE, CARRYING
001900*            THAT USER'S MOST-RECENTLY-READ ORDER AND ADDRESS
002000*            IF EITHER EXISTS.  NO SOURCE FILE IS UPDATED.
002100*
002200*            THE ID RANGE IS CARVED INTO WS-GRID-SIZE-OR-FEWER
002300*            PARTITIONS (SEE 2000-COMPUTE-PARTITIONS) SO THAT
002400*            OPERATIONS COULD, IF EVER RUN ON MULTIPLE STEPS
002500*            OR REGIONS, DIVIDE THE ID SPACE WITHOUT CHANGING
002600*            THIS PROGRAM'S OUTPUT.  ON THIS SHOP'S HARDWARE
002700*            THE PARTITIONS ARE PROCESSED ONE AFTER ANOTHER IN
002800*            A SINGLE SEQUENTIAL PASS OF ALL THREE INPUT FILES.
002900*
003000* CALLED BY: EXPORTED VIA JCL STEP EXUSRDMP (SEE OPERATIONS RUN
003100*            BOOK, SECTION 14).  NOT CALLED BY ANY OTHER PROGRAM.
003200*
003300*-----------------------------------------------------------------
003400*  CHANGE LOG
003500*-----------------------------------------------------------------
003600* 03/14/89 RHH  ---     ORIGINAL PROGRAM, USER EXPORT PROJECT
003700* 09/02/90 RHH  TKT101  ORDER-DATE AND AMOUNT NULL-INDICATOR
003800*               BYTES ADDED (SEE EXORDCPY) - A NULL AMOUNT WAS
003900*               COMING OUT AS 0.00 ON THE EXTRACT
004000* 11/02/91 MFO  TKT218  PARTITIONER REWRITTEN TO CARRY A
004100*               PARTITION COUNT INTO THE JOB-SUMMARY DISPLAY,
004200*               ADDED WS-PARTITION-TABLE (WAS A FIXED 4-ENTRY
004300*               TABLE BEFORE THIS CHANGE, NOW SIZED BY GRID)
004400* 07/22/93 MFO  TKT344  RESERVED TRAILING FILLER IN THE THREE
004500*               EXTRACT COPYBOOKS FOR EXPECTED FIELD GROWTH
004600* 02/18/95 RHH  TKT402  CSV QUOTE-ESCAPING CORRECTED - A CITY
004700*               OR STREET CONTAINING A COMMA WAS BREAKING THE
004800*               DOWNSTREAM LOAD UTILITY'S COLUMN COUNT
004900* 06/03/97 DWC  TKT477  AMOUNT EDIT FIELD WIDENED, A LARGE
005000*               ORDER TOTAL WAS TRUNCATING THE SIGN POSITION
005100* 01/06/99 TLV  Y2K02   ORDER-DATE-CCYYMMDD ALREADY CARRIES A
005200*               4-DIGIT YEAR - CONFIRMED YEAR 2000 SAFE, NO
005300*               CODE CHANGE REQUIRED IN THIS PROGRAM
005400* 04/11/00 TLV  TKT509  POST-Y2K CLEANUP - REMOVED THE OLD
005500*               2-DIGIT-YEAR DISPLAY FORMAT FROM THE JOB-
005600*               SUMMARY DISPLAY LINE, NOW SHOWS FULL CCYYMMDD
005700* 08/19/03 JEP  TKT551  RET-UNIQUE-ID WIDENED FROM 9(07) TO
005800*               9(09) ACROSS ALL THREE EXTRACT COPYBOOKS AND
005900*               THE PARTITION-RANGE FIELDS TO MATCH
006000* 05/07/07 JEP  TKT618  EXPORT-FILE SWITCHED FROM A FIXED 400-
006100*               BYTE RECORD TO RECORDING MODE V SO A LONG
006200*               USERNAME/EMAIL/ADDRESS COMBINATION NO LONGER
006300*               GETS SILENTLY TRUNCATED ON WRITE
006310* 09/14/09 KMB  TKT652  USER-ID, ORDER-ID, ADDRESS-ID NOW EDITED
006320*               THROUGH A ZERO-SUPPRESSED PICTURE BEFORE THE CSV
006330*               MOVE - LOAD UTILITY WAS REJECTING ROWS WHOSE ID
006340*               COLUMNS CAME OUT LEFT-PADDED WITH ZEROS INSTEAD OF
006350*               PLAIN INTEGERS.  EXPORT-FILE MINIMUM RECORD LENGTH
006360*               ALSO RECOMPUTED AND LOWERED TO MATCH THE SHORTEST
006370*               LINE THIS PROGRAM CAN ACTUALLY WRITE
006400*-----------------------------------------------------------------
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT USER-FILE ASSIGN TO UT-S-USRFILE
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS WS-USRFILE-STATUS.
007600     SELECT ORDER-FILE ASSIGN TO UT-S-ORDFILE
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-ORDFILE-STATUS.
007900     SELECT ADDRESS-FILE ASSIGN TO UT-S-ADRFILE
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-ADRFILE-STATUS.
008200     SELECT EXPORT-FILE ASSIGN TO UT-S-EXPFILE
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-EXPFILE-STATUS.
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  USER-FILE
008800     RECORDING MODE F
008900     LABEL RECORDS ARE STANDARD.
009000     COPY EXUSRCPY REPLACING ==:TAG:== BY ==FD-USR==.
009100 FD  ORDER-FILE
009200     RECORDING MODE F
009300     LABEL RECORDS ARE STANDARD.
009400     COPY EXORDCPY REPLACING ==:TAG:== BY ==FD-ORD==.
009500 FD  ADDRESS-FILE
009600     RECORDING MODE F
009700     LABEL RECORDS ARE STANDARD.
009800     COPY EXADRCPY REPLACING ==:TAG:== BY ==FD-ADR==.
009900 FD  EXPORT-FILE
010000     RECORDING MODE V
010100     LABEL RECORDS ARE STANDARD
010110*    9 IS THE FLOOR - A ONE-DIGIT ZERO-SUPPRESSED USER-ID AND
010120*    NO ORDER OR ADDRESS MATCH LEAVES ONLY THE ID PLUS THE
010130*    EIGHT COMMA DELIMITERS, ALL OTHER FIELDS EMPTY - TKT652
010200     RECORD IS VARYING FROM 9 TO 1400 CHARACTERS
010300         DEPENDING ON WS-EXPORT-REC-LEN.
010400 01  EXPORT-RECORD                    PIC X(1400).
010500 WORKING-STORAGE SECTION.
010600*-----------------------------------------------------------------
010700*    FILE STATUS AND SWITCHES
010800*-----------------------------------------------------------------
010900 01  WS-FILE-STATUSES.
011000     05  WS-USRFILE-STATUS            PIC X(02).
011100         88  USRFILE-OK               VALUE '00'.
011200     05  WS-ORDFILE-STATUS            PIC X(02).
011300         88  ORDFILE-OK               VALUE '00'.
011400     05  WS-ADRFILE-STATUS            PIC X(02).
011500         88  ADRFILE-OK               VALUE '00'.
011600     05  WS-EXPFILE-STATUS            PIC X(02).
011700         88  EXPFILE-OK               VALUE '00'.
011800 01  WS-SWITCHES.
011900     05  WS-ABORT-SW                  PIC X(01) VALUE 'N'.
012000         88  WS-ABORT-JOB             VALUE 'Y'.
012100     05  WS-USR-EOF-SW                PIC X(01) VALUE 'N'.
012200         88  WS-USR-AT-EOF            VALUE 'Y'.
012300     05  WS-ORD-EOF-SW                PIC X(01) VALUE 'N'.
012400         88  WS-ORD-AT-EOF            VALUE 'Y'.
012500     05  WS-ADR-EOF-SW                PIC X(01) VALUE 'N'.
012600         88  WS-ADR-AT-EOF            VALUE 'Y'.
012700     05  WS-ORDER-FOUND-SW            PIC X(01) VALUE 'N'.
012800         88  WS-ORDER-WAS-FOUND       VALUE 'Y'.
012900     05  WS-ADDR-FOUND-SW             PIC X(01) VALUE 'N'.
013000         88  WS-ADDR-WAS-FOUND        VALUE 'Y'.
013100 77  WS-USER-RECS-READ                PIC 9(07) COMP-3 VALUE 0.
013200 77  WS-ORDER-RECS-MATCHED            PIC 9(07) COMP-3 VALUE 0.
013300 77  WS-ADDR-RECS-MATCHED             PIC 9(07) COMP-3 VALUE 0.
013400 77  WS-RECS-WRITTEN                  PIC 9(07) COMP-3 VALUE 0.
013500*-----------------------------------------------------------------
013600*    PARTITIONER WORK AREAS (BATCH FLOW STEP 2)
013700*-----------------------------------------------------------------
013800     COPY EXRNGCPY REPLACING ==:TAG:== BY ==WS-JOB==.
013900     COPY EXRNGCPY REPLACING ==:TAG:== BY ==WS-PART==.
014000 01  WS-PARTITION-CONSTANTS.
014100     05  WS-GRID-SIZE                 PIC 9(04) COMP
014200                                       VALUE 0004.
014300     05  WS-TARGET-SIZE               PIC 9(09) COMP.
014400     05  WS-ID-COUNT                  PIC 9(09) COMP.
014500     05  WS-CURRENT-START             PIC 9(09) COMP.
014600     05  WS-CURRENT-END               PIC 9(09) COMP.
014700     05  WS-PARTITION-COUNT           PIC 9(04) COMP
014800                                       VALUE ZERO.
014900 01  WS-PARTITION-TABLE.
015000     05  WS-PTAB-ENTRY OCCURS 1 TO 0100 TIMES
015100             DEPENDING ON WS-PARTITION-COUNT
015200             INDEXED BY WS-PART-IDX.
015300         10  WS-PTAB-MIN              PIC 9(09).
015400         10  WS-PTAB-MAX              PIC 9(09).
015500         10  WS-PTAB-CNT              PIC 9(09) COMP-3.
015600         10  FILLER                   PIC X(05).
015700*-----------------------------------------------------------------
015800*    MERGED-RECORD HOLD AREA (BATCH FLOW STEP 3, ONE USER'S
015900*    WORTH OF USER/ORDER/ADDRESS DATA, BUILT BEFORE THE LINE
016000*    IS FORMATTED IN 4900-FORMAT-AND-WRITE-LINE)
016100*-----------------------------------------------------------------
016200 01  WS-CURR-USER-ID                  PIC 9(09).
016300 01  WS-OUT-HOLD-AREA.
016400     05  WS-OUT-USER-ID               PIC 9(09).
016500     05  WS-OUT-USER-NAME             PIC X(100).
016600     05  WS-OUT-USER-EMAIL            PIC X(200).
016700     05  WS-OUT-ORDER-ID              PIC 9(09).
016800     05  WS-OUT-ORDER-DATE-TXT        PIC X(10).
016900     05  WS-OUT-AMOUNT                PIC S9(13)V99.
017000     05  WS-OUT-AMOUNT-IND            PIC X(01).
017100         88  WS-OUT-AMOUNT-PRESENT    VALUE 'Y'.
017200         88  WS-OUT-AMOUNT-ABSENT     VALUE 'N'.
017300     05  WS-OUT-ADDR-ID               PIC 9(09).
017400     05  WS-OUT-ADDR-CITY             PIC X(100).
017500     05  WS-OUT-ADDR-STREET           PIC X(200).
017600 01  WS-OUT-AMOUNT-ED                 PIC -(13)9.99.
017610 01  WS-OUT-ID-ED                     PIC Z(8)9.
017700*-----------------------------------------------------------------
017800*    CSV LINE-BUILD WORK AREAS (BATCH FLOW STEP 4)
017900*
018000*    1400 BYTES COVERS THE PATHOLOGICAL CASE OF A 100-BYTE
018100*    USERNAME AND A 100-BYTE CITY THAT ARE ENTIRELY COMMAS OR
018200*    QUOTES (DOUBLES EVERY CHARACTER PLUS TWO WRAPPING QUOTES)
018300*    TOGETHER WITH A 200-BYTE EMAIL AND A 200-BYTE STREET IN
018400*    THE SAME CONDITION, PLUS THE FIXED-WIDTH NUMERIC/DATE
018500*    FIELDS AND EIGHT COMMA DELIMITERS - SEE TKT402.
018600*-----------------------------------------------------------------
018700 01  WS-CSV-LINE-AREA.
018800     05  WS-CSV-LINE                  PIC X(1400).
018900     05  WS-CSV-LINE-CHARS REDEFINES WS-CSV-LINE
019000                                      PIC X(01)
019100                                      OCCURS 1400
019200                                      INDEXED BY WS-CSV-IDX.
019300 01  WS-CSV-POS                       PIC 9(04) COMP.
019400 01  WS-EXPORT-REC-LEN                PIC 9(04) COMP.
019500 01  WS-CSV-HEADER-LINE.
019600     05  FILLER PIC X(78) VALUE
019700         'ret_unique_id,username,email,order_id,order_date,amoun
019800-        't,address_id,city,street'.
019900*-----------------------------------------------------------------
020000*    GENERIC TEXT-FIELD ESCAPING WORK AREA (USED IN TURN FOR
020100*    USER-NAME, USER-EMAIL, ADDR-CITY AND ADDR-STREET - SEE
020200*    TKT402)
020300*-----------------------------------------------------------------
020400 01  WS-FIELD-WORK-AREA.
020500     05  WS-FIELD-TEXT                PIC X(200).
020600     05  WS-FIELD-CHARS REDEFINES WS-FIELD-TEXT
020700                                      PIC X(01)
020800                                      OCCURS 200
020900                                      INDEXED BY WS-FIELD-IDX.
021000 01  WS-FIELD-MAX-LEN                 PIC 9(04) COMP.
021100 01  WS-FIELD-TRIM-LEN                PIC 9(04) COMP.
021200 01  WS-FIELD-NEEDS-QUOTE             PIC X(01).
021300     88  WS-FIELD-QUOTE-YES           VALUE 'Y'.
021400     88  WS-FIELD-QUOTE-NO            VALUE 'N'.
021500*-----------------------------------------------------------------
021600*    NUMERIC-EDIT TRIM WORK AREA (USER-ID, ORDER-ID, ADDR-ID
021700*    AND THE AMOUNT EDIT FIELD ALL PASS THROUGH HERE ON THEIR
021800*    WAY INTO THE CSV LINE)
021900*-----------------------------------------------------------------
022000 01  WS-NUM-EDIT-AREA.
022010     05  WS-NUM-EDIT-TEXT             PIC X(20).
022020     05  WS-NUM-EDIT-CHARS REDEFINES WS-NUM-EDIT-TEXT
022030                                      PIC X(01)
022040                                      OCCURS 20.
022050*    RESERVED - CHARACTER-LEVEL VIEW KEPT FROM THE OLD
022060*    TKT477 DIGIT-BY-DIGIT SIGN CHECK, NOT CURRENTLY
022070*    EXERCISED BY ANY PARAGRAPH BELOW
022200 01  WS-NUM-EDIT-START                PIC 9(04) COMP.
022300 01  WS-NUM-EDIT-END                  PIC 9(04) COMP.
022400 01  WS-NUM-EDIT-LEN                  PIC 9(04) COMP.
022500 PROCEDURE DIVISION.
022600*-----------------------------------------------------------------
022700 0000-MAIN-CONTROL.
022800     PERFORM 1000-WRITE-HEADER-LINE.
022900     IF NOT WS-ABORT-JOB
023000         PERFORM 2000-COMPUTE-PARTITIONS
023100     END-IF.
023200     IF NOT WS-ABORT-JOB
023300         PERFORM 3000-PROCESS-ALL-PARTITIONS
023400     END-IF.
023500     PERFORM 8000-DISPLAY-JOB-SUMMARY.
023600     STOP RUN.
023700*-----------------------------------------------------------------
023800*    BATCH FLOW STEP 1 - HEADER WRITER.  DELETING A DATASET
023900*    AND ALLOCATING ITS PARENT ARE JCL/DD CONCERNS ON THIS
024000*    SHOP'S HARDWARE (SEE THE EXUSRDMP JCL, DISP=(NEW,CATLG)
024100*    ON THE EXPORT DD) - THIS PARAGRAPH'S JOB IS SIMPLY TO
024200*    OPEN THE DATASET FRESH AND LAY DOWN THE ONE HEADER LINE
024300*    BEFORE ANY PARTITION IS ALLOWED TO WRITE A DATA LINE.
024400*-----------------------------------------------------------------
024500 1000-WRITE-HEADER-LINE.
024600     OPEN OUTPUT EXPORT-FILE.
024700     IF NOT EXPFILE-OK
024800         DISPLAY 'USRDMP1 - EXPORT-FILE OPEN FAILED, STATUS '
024900             WS-EXPFILE-STATUS
025000         MOVE 16 TO RETURN-CODE
025100         SET WS-ABORT-JOB TO TRUE
025200     ELSE
025300         MOVE 78 TO WS-EXPORT-REC-LEN
025400         MOVE WS-CSV-HEADER-LINE TO EXPORT-RECORD
025500         WRITE EXPORT-RECORD
025600         CLOSE EXPORT-FILE
025700     END-IF.
025800*-----------------------------------------------------------------
025900*    BATCH FLOW STEP 2 - PARTITIONER.  MIN/MAX RET-UNIQUE-ID
026000*    IS OBTAINED BY READING USER-FILE ONCE END TO END (IT IS
026100*    PRESORTED ASCENDING, SO THE FIRST RECORD'S ID IS THE MIN
026200*    AND THE LAST RECORD READ BEFORE END-OF-FILE IS THE MAX) -
026300*    TKT218.
026400*-----------------------------------------------------------------
026500 2000-COMPUTE-PARTITIONS.
026600     MOVE 'N' TO WS-USR-EOF-SW.
026700     OPEN INPUT USER-FILE.
026800     IF NOT USRFILE-OK
026900         DISPLAY 'USRDMP1 - USER-FILE OPEN FAILED, STATUS '
027000             WS-USRFILE-STATUS
027100         MOVE 16 TO RETURN-CODE
027200         SET WS-ABORT-JOB TO TRUE
027300     ELSE
027400         PERFORM 4110-READ-ONE-USER-ROW
027500         PERFORM 2100-SCAN-FOR-MIN-MAX
027600         CLOSE USER-FILE
027700     END-IF.
027800*-----------------------------------------------------------------
027900 2100-SCAN-FOR-MIN-MAX.
028000     IF WS-USR-AT-EOF
028100         MOVE 1 TO WS-PARTITION-COUNT
028200         SET WS-PART-IDX TO 1
028300         MOVE 0 TO WS-PTAB-MIN(WS-PART-IDX)
028400         MOVE 0 TO WS-PTAB-MAX(WS-PART-IDX)
028500     ELSE
028600         MOVE FD-USR-USER-ID TO WS-JOB-RANGE-MIN
028700         MOVE FD-USR-USER-ID TO WS-JOB-RANGE-MAX
028800         PERFORM 2110-FOLLOW-USER-TO-EOF
028900             UNTIL WS-USR-AT-EOF
029000         PERFORM 2120-BUILD-PARTITION-TABLE
029100     END-IF.
029200*-----------------------------------------------------------------
029300 2110-FOLLOW-USER-TO-EOF.
029400     PERFORM 4110-READ-ONE-USER-ROW.
029500     IF NOT WS-USR-AT-EOF
029600         MOVE FD-USR-USER-ID TO WS-JOB-RANGE-MAX
029700     END-IF.
029800*-----------------------------------------------------------------
029900*    BUSINESS RULE 1 - PARTITION RANGE RULE.  TARGET SIZE IS
030000*    TRUNCATING (INTEGER) DIVISION, THE LAST PARTITION ABSORBS
030100*    WHATEVER REMAINS UP TO THE JOB MAXIMUM.
030200*-----------------------------------------------------------------
030300 2120-BUILD-PARTITION-TABLE.
030400     COMPUTE WS-ID-COUNT =
030500         WS-JOB-RANGE-MAX - WS-JOB-RANGE-MIN + 1.
030600     COMPUTE WS-TARGET-SIZE =
030700         WS-ID-COUNT / WS-GRID-SIZE.
030800     IF WS-TARGET-SIZE < 1
030900         MOVE 1 TO WS-TARGET-SIZE
031000     END-IF.
031100     MOVE WS-JOB-RANGE-MIN TO WS-CURRENT-START.
031200     MOVE 0 TO WS-PARTITION-COUNT.
031300     PERFORM 2121-CARVE-ONE-PARTITION
031400         UNTIL WS-CURRENT-START > WS-JOB-RANGE-MAX.
031500*-----------------------------------------------------------------
031600 2121-CARVE-ONE-PARTITION.
031700     ADD 1 TO WS-PARTITION-COUNT.
031800     SET WS-PART-IDX TO WS-PARTITION-COUNT.
031900     MOVE WS-CURRENT-START TO WS-PART-RANGE-MIN.
032000     COMPUTE WS-CURRENT-END =
032100         WS-CURRENT-START + WS-TARGET-SIZE - 1.
032200     IF WS-CURRENT-END > WS-JOB-RANGE-MAX
032300         MOVE WS-JOB-RANGE-MAX TO WS-CURRENT-END
032400     END-IF.
032500     MOVE WS-CURRENT-END TO WS-PART-RANGE-MAX.
032600     MOVE 0 TO WS-PART-RANGE-COUNT.
032700     MOVE WS-PART-RANGE-MIN TO WS-PTAB-MIN(WS-PART-IDX).
032800     MOVE WS-PART-RANGE-MAX TO WS-PTAB-MAX(WS-PART-IDX).
032900     MOVE WS-PART-RANGE-COUNT TO WS-PTAB-CNT(WS-PART-IDX).
033000     COMPUTE WS-CURRENT-START = WS-CURRENT-END + 1.
033100*-----------------------------------------------------------------
033200*    BATCH FLOW STEP 3/4 - READER/MERGE AND WRITER, DRIVEN
033300*    PARTITION BY PARTITION IN ASCENDING RANGE ORDER.  ALL
033400*    THREE INPUT FILES ARE OPENED ONCE AND READ FORWARD ONLY -
033500*    SINCE THE PARTITIONS ARE CONTIGUOUS AND ASCENDING, ONE
033600*    PASS SERVES EVERY PARTITION (SEE THE FILES SECTION OF THE
033700*    RUN BOOK - THIS IS THE SAME MATCH-BY-KEY, CARRY-FORWARD-
033800*    LAST-SEEN LOGIC THIS SHOP USES ANYWHERE A JOIN WOULD BE
033900*    DONE ON A SYSTEM WITH A DATABASE UNDER IT).
034000*-----------------------------------------------------------------
034100 3000-PROCESS-ALL-PARTITIONS.
034200     MOVE 'N' TO WS-USR-EOF-SW.
034300     MOVE 'N' TO WS-ORD-EOF-SW.
034400     MOVE 'N' TO WS-ADR-EOF-SW.
034500     OPEN INPUT USER-FILE ORDER-FILE ADDRESS-FILE.
034600     OPEN EXTEND EXPORT-FILE.
034700     IF USRFILE-OK AND ORDFILE-OK AND ADRFILE-OK
034800             AND EXPFILE-OK
034900         PERFORM 4110-READ-ONE-USER-ROW
035000         PERFORM 4210-READ-ONE-ORDER-ROW
035100         PERFORM 4310-READ-ONE-ADDRESS-ROW
035200         PERFORM 3900-PROCESS-ONE-PARTITION
035300             VARYING WS-PART-IDX FROM 1 BY 1
035400             UNTIL WS-PART-IDX > WS-PARTITION-COUNT
035500         CLOSE USER-FILE ORDER-FILE ADDRESS-FILE EXPORT-FILE
035600     ELSE
035700         DISPLAY 'USRDMP1 - MERGE-PASS FILE OPEN FAILED'
035800         DISPLAY '   USER  STATUS ' WS-USRFILE-STATUS
035900         DISPLAY '   ORDER STATUS ' WS-ORDFILE-STATUS
036000         DISPLAY '   ADDR  STATUS ' WS-ADRFILE-STATUS
036100         DISPLAY '   EXPORT STATUS ' WS-EXPFILE-STATUS
036200         MOVE 16 TO RETURN-CODE
036300         SET WS-ABORT-JOB TO TRUE
036400     END-IF.
036500*-----------------------------------------------------------------
036600 3900-PROCESS-ONE-PARTITION.
036700     PERFORM 4000-MERGE-ONE-USER
036800         UNTIL WS-USR-AT-EOF
036900         OR FD-USR-USER-ID > WS-PTAB-MAX(WS-PART-IDX).
037000*-----------------------------------------------------------------
037100*    ONE MERGED OUTPUT RECORD PER USER READ (BATCH FLOW STEP
037200*    3.5 AND 3.6).
037300*-----------------------------------------------------------------
037400 4000-MERGE-ONE-USER.
037500     ADD 1 TO WS-USER-RECS-READ.
037600     ADD 1 TO WS-PTAB-CNT(WS-PART-IDX).
037700     MOVE FD-USR-USER-ID TO WS-CURR-USER-ID.
037800     MOVE FD-USR-USER-ID TO WS-OUT-USER-ID.
037900     MOVE FD-USR-USER-NAME TO WS-OUT-USER-NAME.
038000     MOVE FD-USR-USER-EMAIL TO WS-OUT-USER-EMAIL.
038100     PERFORM 4200-MATCH-ONE-ORDER.
038200     PERFORM 4300-MATCH-ONE-ADDRESS.
038300     PERFORM 4900-FORMAT-AND-WRITE-LINE.
038400     PERFORM 4110-READ-ONE-USER-ROW.
038500*-----------------------------------------------------------------
038600 4110-READ-ONE-USER-ROW.
038700     READ USER-FILE
038800         AT END
038900             SET WS-USR-AT-EOF TO TRUE
039000     END-READ.
039100*-----------------------------------------------------------------
039200*    BUSINESS RULES 2 AND 3 - AN ORDER IS OPTIONAL, AND IF
039300*    MORE THAN ONE ORDER ROW SHARES THIS USER'S ID, ONLY THE
039400*    LAST ONE READ SURVIVES (4220 KEEPS OVERWRITING THE HOLD
039500*    AREA UNTIL THE KEY CHANGES) - TKT101.
039600*-----------------------------------------------------------------
039700 4200-MATCH-ONE-ORDER.
039800     MOVE 'N' TO WS-ORDER-FOUND-SW.
039900     MOVE SPACES TO WS-OUT-ORDER-DATE-TXT.
040000     MOVE 0 TO WS-OUT-ORDER-ID.
040100     MOVE 0 TO WS-OUT-AMOUNT.
040200     MOVE 'N' TO WS-OUT-AMOUNT-IND.
040300     PERFORM 4210-READ-ONE-ORDER-ROW
040400         UNTIL WS-ORD-AT-EOF
040500         OR FD-ORD-ORDER-USER-ID NOT < WS-CURR-USER-ID.
040600     IF (NOT WS-ORD-AT-EOF)
040700             AND FD-ORD-ORDER-USER-ID = WS-CURR-USER-ID
040800         SET WS-ORDER-WAS-FOUND TO TRUE
040900         PERFORM 4220-TAKE-ONE-ORDER-MATCH
041000             UNTIL WS-ORD-AT-EOF
041100             OR FD-ORD-ORDER-USER-ID NOT = WS-CURR-USER-ID
041200         ADD 1 TO WS-ORDER-RECS-MATCHED
041300     END-IF.
041400*-----------------------------------------------------------------
041500 4210-READ-ONE-ORDER-ROW.
041600     READ ORDER-FILE
041700         AT END
041800             SET WS-ORD-AT-EOF TO TRUE
041900     END-READ.
042000*-----------------------------------------------------------------
042100*    BUSINESS RULE 5 - DATE FORMATTING RULE.  A NULL ORDER
042200*    DATE STAYS BLANK, IT IS NEVER RENDERED AS ZEROS.
042300*-----------------------------------------------------------------
042400 4220-TAKE-ONE-ORDER-MATCH.
042500     MOVE FD-ORD-ORDER-ID TO WS-OUT-ORDER-ID.
042600     IF FD-ORD-AMOUNT-IS-PRESENT
042700         MOVE FD-ORD-ORDER-AMOUNT TO WS-OUT-AMOUNT
042800         SET WS-OUT-AMOUNT-PRESENT TO TRUE
042900     ELSE
043000         MOVE 0 TO WS-OUT-AMOUNT
043100         SET WS-OUT-AMOUNT-ABSENT TO TRUE
043200     END-IF.
043300     IF FD-ORD-DATE-IS-PRESENT
043400         STRING FD-ORD-ORDER-DATE-CC FD-ORD-ORDER-DATE-YY
043500                 '-' FD-ORD-ORDER-DATE-MM
043600                 '-' FD-ORD-ORDER-DATE-DD
043700             DELIMITED BY SIZE
043800             INTO WS-OUT-ORDER-DATE-TXT
043900     ELSE
044000         MOVE SPACES TO WS-OUT-ORDER-DATE-TXT
044100     END-IF.
044200     PERFORM 4210-READ-ONE-ORDER-ROW.
044300*-----------------------------------------------------------------
044400*    BUSINESS RULES 2 AND 3 APPLIED TO THE ADDRESS EXTRACT -
044500*    SAME CARRY-FORWARD-LAST-SEEN LOGIC AS 4200, ONE MORE KEY.
044600*-----------------------------------------------------------------
044700 4300-MATCH-ONE-ADDRESS.
044800     MOVE 'N' TO WS-ADDR-FOUND-SW.
044900     MOVE 0 TO WS-OUT-ADDR-ID.
045000     MOVE SPACES TO WS-OUT-ADDR-CITY.
045100     MOVE SPACES TO WS-OUT-ADDR-STREET.
045200     PERFORM 4310-READ-ONE-ADDRESS-ROW
045300         UNTIL WS-ADR-AT-EOF
045400         OR FD-ADR-ADDR-USER-ID NOT < WS-CURR-USER-ID.
045500     IF (NOT WS-ADR-AT-EOF)
045600             AND FD-ADR-ADDR-USER-ID = WS-CURR-USER-ID
045700         SET WS-ADDR-WAS-FOUND TO TRUE
045800         PERFORM 4320-TAKE-ONE-ADDRESS-MATCH
045900             UNTIL WS-ADR-AT-EOF
046000             OR FD-ADR-ADDR-USER-ID NOT = WS-CURR-USER-ID
046100         ADD 1 TO WS-ADDR-RECS-MATCHED
046200     END-IF.
046300*-----------------------------------------------------------------
046400 4310-READ-ONE-ADDRESS-ROW.
046500     READ ADDRESS-FILE
046600         AT END
046700             SET WS-ADR-AT-EOF TO TRUE
046800     END-READ.
046900*-----------------------------------------------------------------
047000 4320-TAKE-ONE-ADDRESS-MATCH.
047100     MOVE FD-ADR-ADDR-ID TO WS-OUT-ADDR-ID.
047200     MOVE FD-ADR-ADDR-CITY TO WS-OUT-ADDR-CITY.
047300     MOVE FD-ADR-ADDR-STREET TO WS-OUT-ADDR-STREET.
047400     PERFORM 4310-READ-ONE-ADDRESS-ROW.
047500*-----------------------------------------------------------------
047600*    BATCH FLOW STEP 4 - WRITER.  BUILDS ONE CSV LINE FROM
047700*    WS-OUT-HOLD-AREA AND APPENDS IT TO EXPORT-FILE.  FIELD
047800*    ORDER MATCHES THE HEADER LINE EXACTLY:
047900*    RET_UNIQUE_ID,USERNAME,EMAIL,ORDER_ID,ORDER_DATE,AMOUNT,
048000*    ADDRESS_ID,CITY,STREET
048100*-----------------------------------------------------------------
048200 4900-FORMAT-AND-WRITE-LINE.
048300     MOVE SPACES TO WS-CSV-LINE.
048400     MOVE 1 TO WS-CSV-POS.
048500     MOVE WS-OUT-USER-ID TO WS-OUT-ID-ED.
048510     MOVE WS-OUT-ID-ED TO WS-NUM-EDIT-TEXT.
048600     PERFORM 9200-APPEND-NUMERIC-FIELD.
048700     PERFORM 9300-APPEND-COMMA.
048800     MOVE WS-OUT-USER-NAME TO WS-FIELD-TEXT.
048900     MOVE 100 TO WS-FIELD-MAX-LEN.
049000     PERFORM 9100-APPEND-TEXT-FIELD.
049100     PERFORM 9300-APPEND-COMMA.
049200     MOVE WS-OUT-USER-EMAIL TO WS-FIELD-TEXT.
049300     MOVE 200 TO WS-FIELD-MAX-LEN.
049400     PERFORM 9100-APPEND-TEXT-FIELD.
049500     PERFORM 9300-APPEND-COMMA.
049600     IF WS-ORDER-WAS-FOUND
049700         MOVE WS-OUT-ORDER-ID TO WS-OUT-ID-ED
049710         MOVE WS-OUT-ID-ED TO WS-NUM-EDIT-TEXT
049800         PERFORM 9200-APPEND-NUMERIC-FIELD
049900     END-IF.
050000     PERFORM 9300-APPEND-COMMA.
050100     IF WS-ORDER-WAS-FOUND
050200         PERFORM 9400-APPEND-ORDER-DATE
050300     END-IF.
050400     PERFORM 9300-APPEND-COMMA.
050500     IF WS-ORDER-WAS-FOUND AND WS-OUT-AMOUNT-PRESENT
050600         MOVE WS-OUT-AMOUNT TO WS-OUT-AMOUNT-ED
050700         MOVE WS-OUT-AMOUNT-ED TO WS-NUM-EDIT-TEXT
050800         PERFORM 9200-APPEND-NUMERIC-FIELD
050900     END-IF.
051000     PERFORM 9300-APPEND-COMMA.
051100     IF WS-ADDR-WAS-FOUND
051200         MOVE WS-OUT-ADDR-ID TO WS-OUT-ID-ED
051210         MOVE WS-OUT-ID-ED TO WS-NUM-EDIT-TEXT
051300         PERFORM 9200-APPEND-NUMERIC-FIELD
051400     END-IF.
051500     PERFORM 9300-APPEND-COMMA.
051600     IF WS-ADDR-WAS-FOUND
051700         MOVE WS-OUT-ADDR-CITY TO WS-FIELD-TEXT
051800         MOVE 100 TO WS-FIELD-MAX-LEN
051900         PERFORM 9100-APPEND-TEXT-FIELD
052000     END-IF.
052100     PERFORM 9300-APPEND-COMMA.
052200     IF WS-ADDR-WAS-FOUND
052300         MOVE WS-OUT-ADDR-STREET TO WS-FIELD-TEXT
052400         MOVE 200 TO WS-FIELD-MAX-LEN
052500         PERFORM 9100-APPEND-TEXT-FIELD
052600     END-IF.
052700     COMPUTE WS-EXPORT-REC-LEN = WS-CSV-POS - 1.
052800     MOVE WS-CSV-LINE TO EXPORT-RECORD.
052900     WRITE EXPORT-RECORD.
053000     ADD 1 TO WS-RECS-WRITTEN.
053100*-----------------------------------------------------------------
053200 9400-APPEND-ORDER-DATE.
053300     IF WS-OUT-ORDER-DATE-TXT NOT = SPACES
053400         STRING WS-OUT-ORDER-DATE-TXT DELIMITED BY SIZE
053500             INTO WS-CSV-LINE
053600             WITH POINTER WS-CSV-POS
053700     END-IF.
053800*-----------------------------------------------------------------
053900*    BUSINESS RULE 4 - CSV FIELD-ESCAPING RULE.  QUOTE-WRAP
054000*    ONLY IF THE VALUE CONTAINS A COMMA, A DOUBLE QUOTE OR A
054100*    NEWLINE (X'0A'); DOUBLE ANY EMBEDDED DOUBLE QUOTE - TKT402.
054200*    A FIELD THAT IS ALL SPACES (NULL STRING) COMES OUT EMPTY.
054300*-----------------------------------------------------------------
054400 9100-APPEND-TEXT-FIELD.
054500     SET WS-FIELD-IDX TO WS-FIELD-MAX-LEN.
054600     MOVE WS-FIELD-MAX-LEN TO WS-FIELD-TRIM-LEN.
054700     PERFORM 9110-TRIM-TRAILING-SPACES
054800         UNTIL WS-FIELD-TRIM-LEN = 0
054900         OR WS-FIELD-CHARS(WS-FIELD-IDX) NOT = SPACE.
055000     MOVE 'N' TO WS-FIELD-NEEDS-QUOTE.
055100     IF WS-FIELD-TRIM-LEN > 0
055200         PERFORM 9120-SCAN-ONE-CSV-CHAR
055300             VARYING WS-FIELD-IDX FROM 1 BY 1
055400             UNTIL WS-FIELD-IDX > WS-FIELD-TRIM-LEN
055500     END-IF.
055600     IF WS-FIELD-QUOTE-YES
055700         PERFORM 9130-EMIT-QUOTED-FIELD
055800     ELSE
055900         IF WS-FIELD-TRIM-LEN > 0
056000             STRING WS-FIELD-TEXT(1:WS-FIELD-TRIM-LEN)
056100                 DELIMITED BY SIZE
056200                 INTO WS-CSV-LINE
056300                 WITH POINTER WS-CSV-POS
056400         END-IF
056500     END-IF.
056600*-----------------------------------------------------------------
056700 9110-TRIM-TRAILING-SPACES.
056800     SUBTRACT 1 FROM WS-FIELD-TRIM-LEN.
056900     IF WS-FIELD-TRIM-LEN > 0
057000         SET WS-FIELD-IDX TO WS-FIELD-TRIM-LEN
057100     END-IF.
057200*-----------------------------------------------------------------
057300 9120-SCAN-ONE-CSV-CHAR.
057400     IF WS-FIELD-CHARS(WS-FIELD-IDX) = ','
057500             OR WS-FIELD-CHARS(WS-FIELD-IDX) = '"'
057600             OR WS-FIELD-CHARS(WS-FIELD-IDX) = X'0A'
057700         SET WS-FIELD-QUOTE-YES TO TRUE
057800     END-IF.
057900*-----------------------------------------------------------------
058000 9130-EMIT-QUOTED-FIELD.
058100     STRING '"' DELIMITED BY SIZE
058200         INTO WS-CSV-LINE
058300         WITH POINTER WS-CSV-POS.
058400     PERFORM 9131-COPY-ONE-QUOTED-CHAR
058500         VARYING WS-FIELD-IDX FROM 1 BY 1
058600         UNTIL WS-FIELD-IDX > WS-FIELD-TRIM-LEN.
058700     STRING '"' DELIMITED BY SIZE
058800         INTO WS-CSV-LINE
058900         WITH POINTER WS-CSV-POS.
059000*-----------------------------------------------------------------
059100 9131-COPY-ONE-QUOTED-CHAR.
059200     IF WS-FIELD-CHARS(WS-FIELD-IDX) = '"'
059300         STRING '""' DELIMITED BY SIZE
059400             INTO WS-CSV-LINE
059500             WITH POINTER WS-CSV-POS
059600     ELSE
059700         STRING WS-FIELD-CHARS(WS-FIELD-IDX) DELIMITED BY SIZE
059800             INTO WS-CSV-LINE
059900             WITH POINTER WS-CSV-POS
060000     END-IF.
060100*-----------------------------------------------------------------
060200*    NUMERIC/EDITED FIELDS NEVER NEED QUOTE-WRAPPING (BUSINESS
060300*    RULE 4) - JUST LEFT-TRIM ANY LEADING SPACES LEFT BY THE
060400*    ZERO-SUPPRESSED EDIT PICTURE ON THE ID AND AMOUNT FIELDS
060500*    (WS-OUT-ID-ED, WS-OUT-AMOUNT-ED) AND STRING THE REMAINDER
060510*    INTO THE LINE - SEE TKT652.
060600*-----------------------------------------------------------------
060700 9200-APPEND-NUMERIC-FIELD.
060800     MOVE 1 TO WS-NUM-EDIT-START.
060900     PERFORM 9999-NO-OP-STEP
061000         VARYING WS-NUM-EDIT-START FROM 1 BY 1
061100         UNTIL WS-NUM-EDIT-START > 20
061200         OR WS-NUM-EDIT-TEXT(WS-NUM-EDIT-START:1) NOT = SPACE.
061300     IF WS-NUM-EDIT-START > 20
061400         MOVE 20 TO WS-NUM-EDIT-START
061500     END-IF.
061600     MOVE 20 TO WS-NUM-EDIT-END.
061700     PERFORM 9210-TRIM-NUM-EDIT-TRAILING
061800         UNTIL WS-NUM-EDIT-END < WS-NUM-EDIT-START
061900         OR WS-NUM-EDIT-TEXT(WS-NUM-EDIT-END:1) NOT = SPACE.
062000     IF WS-NUM-EDIT-END < WS-NUM-EDIT-START
062100         MOVE WS-NUM-EDIT-START TO WS-NUM-EDIT-END
062200     END-IF.
062300     COMPUTE WS-NUM-EDIT-LEN =
062400         WS-NUM-EDIT-END - WS-NUM-EDIT-START + 1.
062500     STRING WS-NUM-EDIT-TEXT(WS-NUM-EDIT-START:WS-NUM-EDIT-LEN)
062600             DELIMITED BY SIZE
062700         INTO WS-CSV-LINE
062800         WITH POINTER WS-CSV-POS.
062900*-----------------------------------------------------------------
063000 9210-TRIM-NUM-EDIT-TRAILING.
063100     SUBTRACT 1 FROM WS-NUM-EDIT-END.
063200*-----------------------------------------------------------------
063300 9300-APPEND-COMMA.
063400     STRING ',' DELIMITED BY SIZE
063500         INTO WS-CSV-LINE
063600         WITH POINTER WS-CSV-POS.
063700*-----------------------------------------------------------------
063800 8000-DISPLAY-JOB-SUMMARY.
063900     DISPLAY 'USRDMP1 - JOB SUMMARY'.
064000     DISPLAY '   PARTITIONS BUILT    : ' WS-PARTITION-COUNT.
064100     DISPLAY '   USER ROWS READ      : ' WS-USER-RECS-READ.
064200     DISPLAY '   ORDERS MATCHED      : ' WS-ORDER-RECS-MATCHED.
064300     DISPLAY '   ADDRESSES MATCHED   : ' WS-ADDR-RECS-MATCHED.
064400     DISPLAY '   EXPORT RECS WRITTEN : ' WS-RECS-WRITTEN.
064500*-----------------------------------------------------------------
064600 9999-NO-OP-STEP.
064700     CONTINUE.
