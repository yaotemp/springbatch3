000100*****************************************************************
000200* MERIDIAN DATA SERVICES - BATCH SYSTEMS                         *
000300*****************************************************************
000400* COPYBOOK:  EXORDCPY
000500*
000600* AUTHOR  :  R. HAENEL
000700*
000800* ONE FIXED-LENGTH RECORD PER ROW OF THE ORDER EXTRACT (SOURCE
000900* TABLE "ORDERS").  AT MOST ONE ROW PER USER IS EXPECTED IN THIS
001000* FEED, BUT THE EXTRACT IS NOT GUARANTEED DUPLICATE-FREE - SEE
001100* USRDMP1 PARAGRAPH 4200-MATCH-ONE-ORDER FOR HOW A DUPLICATE
001200* :TAG:-ORDER-USER-ID IS RESOLVED (LAST ONE READ WINS).
001300*
001400* :TAG:-ORDER-DATE-IND AND :TAG:-ORDER-AMOUNT-IND CARRY WHETHER
001500* THE SOURCE COLUMN WAS NULL - A ZERO-FILLED DATE OR AMOUNT IS
001600* NOT THE SAME THING AS AN ABSENT ONE, SO THEY CANNOT BE TESTED
001700* BY COMPARING THE VALUE FIELD TO ZERO.
001800*
001900*        COPY EXORDCPY REPLACING ==:TAG:== BY ==FD-ORD==.
002000*
002100*-----------------------------------------------------------------
002200*  CHANGE LOG
002300*-----------------------------------------------------------------
002400* 03/14/89 RHH  ---   ORIGINAL COPYBOOK, USER EXPORT PROJECT
002500* 09/02/90 RHH  TKT101  ADDED NULL-INDICATOR BYTES FOR ORDER-DATE
002600*               AND AMOUNT - PRIOR VERSION MISREPORTED A NULL
002700*               AMOUNT AS 0.00 ON THE EXTRACT
002800* 11/02/91 MFO  TKT218  ADDED :TAG:-ORDER-DATE-PARTS REDEFINES SO
002900*               THE OUTPUT FORMATTER CAN PULL YY/MM/DD WITHOUT
003000*               REFERENCE MODIFICATION
003100* 01/06/99 TLV  Y2K02   :TAG:-ORDER-DATE-CCYYMMDD ALREADY CARRIES
003200*               A 4-DIGIT YEAR (CC+YY) - CONFIRMED YEAR 2000 SAFE
003300*-----------------------------------------------------------------
003400 01  :TAG:-ORDER-RECORD.
003500     05  :TAG:-ORDER-ID            PIC 9(09).
003600     05  :TAG:-ORDER-USER-ID       PIC 9(09).
003700     05  :TAG:-ORDER-IND-BYTES.
003800         10  :TAG:-ORDER-DATE-IND      PIC X(01).
003900             88  :TAG:-DATE-IS-PRESENT     VALUE 'Y'.
004000             88  :TAG:-DATE-IS-ABSENT      VALUE 'N'.
004100         10  :TAG:-ORDER-AMOUNT-IND    PIC X(01).
004200             88  :TAG:-AMOUNT-IS-PRESENT   VALUE 'Y'.
004300             88  :TAG:-AMOUNT-IS-ABSENT    VALUE 'N'.
004400     05  :TAG:-ORDER-DATE-CCYYMMDD  PIC 9(08).
004500     05  :TAG:-ORDER-DATE-PARTS REDEFINES
004600              :TAG:-ORDER-DATE-CCYYMMDD.
004700         10  :TAG:-ORDER-DATE-CC       PIC 9(02).
004800         10  :TAG:-ORDER-DATE-YY       PIC 9(02).
004900         10  :TAG:-ORDER-DATE-MM       PIC 9(02).
005000         10  :TAG:-ORDER-DATE-DD       PIC 9(02).
005100     05  :TAG:-ORDER-AMOUNT         PIC S9(13)V99 COMP-3.
005200*    RESERVED FOR FUTURE ORDER-LINE FIELDS - TKT344
005300     05  FILLER                     PIC X(009).
