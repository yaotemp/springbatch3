000100*****************************************************************
000200* MERIDIAN DATA SERVICES - BATCH SYSTEMS                         *
000300*****************************************************************
000400* COPYBOOK:  EXADRCPY
000500*
000600* AUTHOR  :  R. HAENEL
000700*
000800* ONE FIXED-LENGTH RECORD PER ROW OF THE ADDRESS EXTRACT (SOURCE
000900* TABLE "ADDRESSES").  AT MOST ONE ROW PER USER IS EXPECTED IN
001000* THIS FEED - SEE USRDMP1 PARAGRAPH 4300-MATCH-ONE-ADDRESS FOR
001100* HOW A DUPLICATE :TAG:-ADDR-USER-ID IS RESOLVED.
001200*
001300*        COPY EXADRCPY REPLACING ==:TAG:== BY ==FD-ADR==.
001400*
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*-----------------------------------------------------------------
001800* 03/14/89 RHH  ---   ORIGINAL COPYBOOK, USER EXPORT PROJECT
001900* 07/22/93 MFO  TKT344  RESERVED TRAILING SPACE FOR ANTICIPATED
002000*               ADDRESS-LINE-2 / POSTAL-CODE EXPANSION
002100* 01/06/99 TLV  Y2K01   REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
002200*               IN THIS COPYBOOK, NO CHANGE REQUIRED
002300*-----------------------------------------------------------------
002400 01  :TAG:-ADDRESS-RECORD.
002500     05  :TAG:-ADDR-ID             PIC 9(09).
002600     05  :TAG:-ADDR-USER-ID        PIC 9(09).
002700     05  :TAG:-ADDR-CITY           PIC X(100).
002800     05  :TAG:-ADDR-STREET         PIC X(200).
002900*    RESERVED FOR FUTURE ADDRESS FIELDS - TKT344
003000     05  FILLER                    PIC X(011).
