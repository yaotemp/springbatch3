000100*****************************************************************
000200* MERIDIAN DATA SERVICES - BATCH SYSTEMS                         *
000300*****************************************************************
000400* COPYBOOK:  EXUSRCPY
000500*
000600* AUTHOR  :  R. HAENEL
000700*
000800* ONE FIXED-LENGTH RECORD PER ROW OF THE USER-MASTER EXTRACT
000900* (SOURCE TABLE "USERS").  THE EXTRACT IS PRODUCED UPSTREAM
001000* ALREADY SORTED ASCENDING ON :TAG:-USER-ID, ONE ROW PER USER -
001100* THIS PROGRAM DOES NOT SORT IT.
001200*
001300* COPY WITH REPLACING SO THE SAME LAYOUT CAN SERVE BOTH THE FD
001400* RECORD AREA AND ANY WORKING-STORAGE HOLD AREA NEEDED FOR IT.
001500*
001600*        COPY EXUSRCPY REPLACING ==:TAG:== BY ==FD-USR==.
001700*
001800*-----------------------------------------------------------------
001900*  CHANGE LOG
002000*-----------------------------------------------------------------
002100* 03/14/89 RHH  ---   ORIGINAL COPYBOOK, USER EXPORT PROJECT
002200* 07/22/93 MFO  TKT344  RESERVED TRAILING SPACE FOR ANTICIPATED
002300*               PROFILE-EXPANSION FIELDS (SEE FILLER BELOW)
002400* 01/06/99 TLV  Y2K01   REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
002500*               IN THIS COPYBOOK, NO CHANGE REQUIRED
002600*-----------------------------------------------------------------
002700 01  :TAG:-USER-RECORD.
002800     05  :TAG:-USER-ID             PIC 9(09).
002900     05  :TAG:-USER-NAME           PIC X(100).
003000     05  :TAG:-USER-EMAIL          PIC X(200).
003100*    RESERVED FOR FUTURE USER-PROFILE FIELDS - TKT344
003200     05  FILLER                    PIC X(011).
