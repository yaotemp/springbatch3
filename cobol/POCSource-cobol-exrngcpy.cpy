000100*****************************************************************
000200* MERIDIAN DATA SERVICES - BATCH SYSTEMS                         *
000300*****************************************************************
000400* COPYBOOK:  EXRNGCPY
000500*
000600* AUTHOR  :  R. HAENEL
000700*
000800* GENERIC LOW/HIGH KEY-RANGE PAIR, USED WHEREVER A RANGE OF
000900* RET-UNIQUE-ID VALUES HAS TO BE CARRIED (JOB-WIDE MIN/MAX,
001000* OR ONE PARTITION TABLE ENTRY).  COPY WITH REPLACING, SUPPLYING
001100* THE :TAG: PREFIX FOR THE FIELD NAMES WANTED AT THE COPY POINT.
001200*
001300*        COPY EXRNGCPY REPLACING ==:TAG:== BY ==WS-JOB==.
001400*        COPY EXRNGCPY REPLACING ==:TAG:== BY ==WS-PART==.
001500*
001600*-----------------------------------------------------------------
001700*  CHANGE LOG
001800*-----------------------------------------------------------------
001900* 03/14/89 RHH  ---   ORIGINAL COPYBOOK, USER EXPORT PROJECT
002000* 11/02/91 MFO  TKT218  ADDED :TAG:-RANGE-COUNT FOR PARTITION SIZE
002100*               REPORTING ON THE JOB-SUMMARY DISPLAY
002200* 01/06/99 TLV  Y2K01   REVIEWED - NO 2-DIGIT YEAR FIELDS PRESENT
002300*               IN THIS COPYBOOK, NO CHANGE REQUIRED
002400* 08/19/03 JEP  TKT551  WIDENED RANGE FIELDS FROM 9(07) TO 9(09)
002500*               TO SUPPORT THE LARGER RET-UNIQUE-ID DOMAIN
002600*-----------------------------------------------------------------
002700 01  :TAG:-ID-RANGE.
002800     05  :TAG:-RANGE-MIN          PIC 9(09).
002900     05  :TAG:-RANGE-MAX          PIC 9(09).
003000     05  :TAG:-RANGE-COUNT        PIC 9(09) COMP-3.
003100     05  FILLER                   PIC X(05).
